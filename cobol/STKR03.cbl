000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STKR03.
000300 AUTHOR.        J F CONNELLY.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*  @BANNER_START                                                 *
001000*  MERIDIAN RETAIL SYSTEMS - LOYALTY/REWARDS APPLICATION         *
001100*  PROGRAM STKR03 - SHOPPER STATUS QUERY                         *
001200*  @BANNER_END                                                   *
001300*----------------------------------------------------------------*
001400*  FUNCTION =                                                    *
001500*  Read-only companion to STKR01.  For each shopper ID queued up  *
001600*  on QUERY-REQUEST-FILE, looks the shopper up on SHOPPER-MASTER- *
001700*  FILE for the current sticker balance, then scans TRANSACTION-  *
001800*  MASTER-FILE in file order for every transaction posted against *
001900*  that shopper and lists it.  Nothing is posted or updated here -*
002000*  this job answers "where does shopper X stand today," it does    *
002100*  not change that standing.                                       *
002200*  A shopper ID not found on SHOPPER-MASTER-FILE produces no        *
002300*  report block at all - this job does not report on shoppers       *
002400*  who have never had a transaction posted.                         *
002500*----------------------------------------------------------------*
002600*  FILES =                                                        *
002700*     QUERY-REQUEST-FILE        - INPUT,  LINE SEQUENTIAL          *
002800*     SHOPPER-MASTER-FILE       - INPUT,  INDEXED, RANDOM READ     *
002900*     TRANSACTION-MASTER-FILE   - INPUT,  INDEXED, SEQUENTIAL SCAN *
003000*     SHOPPER-STATUS-REPORT-FILE- OUTPUT, LINE SEQUENTIAL (PRINT)  *
003100*----------------------------------------------------------------*
003200*  UTILITIES = NONE                                                *
003300*----------------------------------------------------------------*
003400*  COPYBOOKS =                                                     *
003500*     STKRCP2 - TRANSACTION-MASTER LAYOUT                          *
003600*     STKRCP3 - SHOPPER-MASTER LAYOUT                               *
003700*     STKRCP4 - QUERY-REQUEST LAYOUT AND STATUS PRINT LINES         *
003800*----------------------------------------------------------------*
003900*  CALLS =  NONE                                                   *
004000*----------------------------------------------------------------*
004100*  CHANGE ACTIVITY :
004200*
004300*  PN= REASON   REL  YYMMDD  PRGMR   : REMARKS
004400*  $D0= INITIAL  100  970618  JFC     : BASE PROGRAM - STKR PROJECT,
004500*                                        SPLIT OUT OF STKR01 SO THE
004600*                                        BALANCE QUERY CAN RUN
004700*                                        STAND-ALONE DURING POSTING
004800*  $P1= STK0112  105  971209  RHB     : FULL SEQUENTIAL SCAN OF
004900*                                        TRANSACTION-MASTER-FILE WAS
005000*                                        NOT RESTARTING AT THE FRONT
005100*                                        BETWEEN SHOPPERS - ADDED
005200*                                        EXPLICIT START
005300*  $Y2= Y2K0031  109  981203  JFC     : Y2K REVIEW - NO DATE FIELDS
005400*                                        MANIPULATED IN THIS PROGRAM -
005500*                                        NO CHANGE REQUIRED
005600*  $P2= STK0288  114  021004  LKT     : SHOPPER WITH ZERO POSTED
005700*                                        TRANSACTIONS NOW STILL PRINTS
005800*                                        THE BALANCE HEADER LINE
005900*  $P3= STK0336  118  120814  LKT     : WS-CURRENT-SHOPPER-ID
006000*                                        MOVED TO A STANDALONE 77
006100*                                        LEVEL - IT WAS THE ONLY
006200*                                        FIELD IN ITS GROUP
006300*----------------------------------------------------------------*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS NUMERIC-CATEGORY IS '0' THRU '9'
006900     SWITCH-1 IS STKR03-TRACE-SW
007000              ON STATUS IS STKR03-TRACE-ON
007100              OFF STATUS IS STKR03-TRACE-OFF.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT QUERY-REQUEST-FILE
007500         ASSIGN TO QRYREQ
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-QRYREQ-STATUS.
007800
007900     SELECT SHOPPER-MASTER-FILE
008000         ASSIGN TO SHOPMSTR
008100         ORGANIZATION IS INDEXED
008200         ACCESS MODE IS RANDOM
008300         RECORD KEY IS SM-SHOPPER-ID
008400         FILE STATUS IS WS-SHOPMSTR-STATUS.
008500
008600     SELECT TRANSACTION-MASTER-FILE
008700         ASSIGN TO TRANMSTR
008800         ORGANIZATION IS INDEXED
008900         ACCESS MODE IS DYNAMIC
009000         RECORD KEY IS TM-TRANSACTION-ID
009100         FILE STATUS IS WS-TRANMSTR-STATUS.
009200
009300     SELECT SHOPPER-STATUS-REPORT-FILE
009400         ASSIGN TO STATRPT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-STATRPT-STATUS.
009700*----------------------------------------------------------------*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  QUERY-REQUEST-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400     COPY STKRCP4.
010500*
010600 FD  SHOPPER-MASTER-FILE
010700     LABEL RECORDS ARE STANDARD.
010800     COPY STKRCP3.
010900*
011000 FD  TRANSACTION-MASTER-FILE
011100     LABEL RECORDS ARE STANDARD.
011200     COPY STKRCP2.
011300*
011400 FD  SHOPPER-STATUS-REPORT-FILE
011500     LABEL RECORDS ARE STANDARD.
011600 01  SR-PRINT-LINE                   PIC X(132).
011700*----------------------------------------------------------------*
011800 WORKING-STORAGE SECTION.
011900*----------------------------------------------------------------*
012000*    FILE STATUS SWITCHES                                        *
012100*----------------------------------------------------------------*
012200 01  WS-FILE-STATUSES.
012300     05  WS-QRYREQ-STATUS             PIC X(02) VALUE SPACES.
012400     05  WS-SHOPMSTR-STATUS           PIC X(02) VALUE SPACES.
012500     05  WS-TRANMSTR-STATUS           PIC X(02) VALUE SPACES.
012600     05  WS-STATRPT-STATUS            PIC X(02) VALUE SPACES.
012700*
012800 01  WS-SWITCHES.
012900     05  WS-QRYREQ-EOF                PIC X(01) VALUE 'N'.
013000         88  QRYREQ-IS-EOF            VALUE 'Y'.
013100     05  WS-TRANMSTR-EOF              PIC X(01) VALUE 'N'.
013200         88  TRANMSTR-IS-EOF          VALUE 'Y'.
013300     05  WS-SHOPPER-FOUND             PIC X(01) VALUE 'N'.
013400         88  SHOPPER-WAS-FOUND        VALUE 'Y'.
013500*----------------------------------------------------------------*
013600*    COUNTERS - ALL COMP PER STANDARDS                           *
013700*----------------------------------------------------------------*
013800 01  WS-RUN-COUNTERS.
013900     05  WS-SHOPPERS-QUERIED          PIC S9(5) COMP VALUE +0.
014000     05  WS-SHOPPERS-NOT-FOUND        PIC S9(5) COMP VALUE +0.
014100     05  WS-DETAIL-LINES-WRITTEN      PIC S9(7) COMP VALUE +0.
014200     05  WS-SHOPPERS-QUERIED-X REDEFINES WS-SHOPPERS-QUERIED
014300                                       PIC X(02).
014400     05  WS-SHOPPERS-NOT-FOUND-X REDEFINES WS-SHOPPERS-NOT-FOUND
014500                                       PIC X(02).
014600     05  WS-DETAIL-LINES-WRITTEN-X
014700             REDEFINES WS-DETAIL-LINES-WRITTEN
014800                                       PIC X(04).
014900*----------------------------------------------------------------*
015000*    SAVE AREA FOR THE QUERY CURRENTLY BEING ANSWERED - A LONE   *
015100*    SCALAR, NOT A GROUP, SO IT IS CARRIED AT THE 77 LEVEL       *
015200*----------------------------------------------------------------*
015300 77  WS-CURRENT-SHOPPER-ID            PIC X(20) VALUE SPACES.
015400*----------------------------------------------------------------*
015500 PROCEDURE DIVISION.
015600*----------------------------------------------------------------*
015700 0000-MAIN-LINE.
015800     PERFORM 9000-OPEN-FILES THRU 9000-EXIT.
015900     PERFORM 1000-ANSWER-ONE-QUERY THRU 1000-EXIT
016000             UNTIL QRYREQ-IS-EOF.
016100     PERFORM 9100-CLOSE-FILES THRU 9100-EXIT.
016200     GOBACK.
016300*----------------------------------------------------------------*
016400*    PER-SHOPPER QUERY LOOP                                      *
016500*----------------------------------------------------------------*
016600 1000-ANSWER-ONE-QUERY.
016700     PERFORM 7000-READ-QUERY-REQUEST THRU 7000-EXIT.
016800     IF QRYREQ-IS-EOF
016900         GO TO 1000-EXIT
017000     END-IF.
017100     ADD 1 TO WS-SHOPPERS-QUERIED.
017200     MOVE QR-SHOPPER-ID TO WS-CURRENT-SHOPPER-ID.
017300     PERFORM 2000-LOOKUP-SHOPPER THRU 2000-EXIT.
017400     IF NOT SHOPPER-WAS-FOUND
017500         ADD 1 TO WS-SHOPPERS-NOT-FOUND
017600         GO TO 1000-EXIT
017700     END-IF.
017800     PERFORM 2050-PRINT-SHOPPER-HEADER THRU 2050-EXIT.
017900     PERFORM 2100-SCAN-TRANSACTIONS-FOR-SHOPPER THRU 2100-EXIT.
018000     WRITE SR-PRINT-LINE FROM SR-BLANK-LINE.
018100 1000-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------*
018400*    getShopperStatus - BALANCE LOOKUP                           *
018500*----------------------------------------------------------------*
018600 2000-LOOKUP-SHOPPER.
018700     MOVE 'N' TO WS-SHOPPER-FOUND.
018800     MOVE WS-CURRENT-SHOPPER-ID TO SM-SHOPPER-ID.
018900     READ SHOPPER-MASTER-FILE
019000         INVALID KEY
019100             MOVE 'N' TO WS-SHOPPER-FOUND
019200         NOT INVALID KEY
019300             MOVE 'Y' TO WS-SHOPPER-FOUND
019400     END-READ.
019500 2000-EXIT.
019600     EXIT.
019700*
019800 2050-PRINT-SHOPPER-HEADER.
019900     MOVE SM-SHOPPER-ID TO SR-HDR-SHOPPER-ID.
020000     MOVE SM-TOTAL-STICKERS TO SR-HDR-TOTAL-STICKERS.
020100     WRITE SR-PRINT-LINE FROM SR-HEADER-LINE.
020200     WRITE SR-PRINT-LINE FROM SR-COLUMN-HEADING-LINE.
020300 2050-EXIT.
020400     EXIT.
020500*----------------------------------------------------------------*
020600*    getShopperStatus - TRANSACTION HISTORY, FULL FILE-ORDER SCAN*
020700*----------------------------------------------------------------*
020800 2100-SCAN-TRANSACTIONS-FOR-SHOPPER.
020900     MOVE 'N' TO WS-TRANMSTR-EOF.
021000     PERFORM 2150-START-TRANSACTION-MASTER THRU 2150-EXIT.
021100     PERFORM 2200-TEST-ONE-TRANSACTION THRU 2200-EXIT
021200             UNTIL TRANMSTR-IS-EOF.
021300 2100-EXIT.
021400     EXIT.
021500*
021600 2150-START-TRANSACTION-MASTER.
021700     MOVE LOW-VALUES TO TM-TRANSACTION-ID.
021800     START TRANSACTION-MASTER-FILE
021900         KEY IS NOT LESS THAN TM-TRANSACTION-ID
022000         INVALID KEY
022100             MOVE 'Y' TO WS-TRANMSTR-EOF
022200     END-START.
022300 2150-EXIT.
022400     EXIT.
022500*
022600 2200-TEST-ONE-TRANSACTION.
022700     READ TRANSACTION-MASTER-FILE NEXT RECORD
022800         AT END
022900             MOVE 'Y' TO WS-TRANMSTR-EOF
023000     END-READ.
023100     IF NOT TRANMSTR-IS-EOF
023200         AND TM-SHOPPER-ID = WS-CURRENT-SHOPPER-ID
023300         PERFORM 2250-PRINT-TRANSACTION-DETAIL THRU 2250-EXIT
023400     END-IF.
023500 2200-EXIT.
023600     EXIT.
023700*
023800 2250-PRINT-TRANSACTION-DETAIL.
023900     MOVE TM-TRANSACTION-ID TO SR-DET-TRANSACTION-ID.
024000     MOVE TM-STORE-ID TO SR-DET-STORE-ID.
024100     MOVE TM-TRANSACTION-TIMESTAMP TO SR-DET-TIMESTAMP.
024200     MOVE TM-TOTAL-AMOUNT TO SR-DET-TOTAL-AMOUNT.
024300     MOVE TM-STICKERS-EARNED TO SR-DET-STICKERS-EARNED.
024400     WRITE SR-PRINT-LINE FROM SR-DETAIL-LINE.
024500     ADD 1 TO WS-DETAIL-LINES-WRITTEN.
024600 2250-EXIT.
024700     EXIT.
024800*----------------------------------------------------------------*
024900*    FILE I-O PARAGRAPHS                                         *
025000*----------------------------------------------------------------*
025100 7000-READ-QUERY-REQUEST.
025200     READ QUERY-REQUEST-FILE
025300         AT END
025400             MOVE 'Y' TO WS-QRYREQ-EOF
025500     END-READ.
025600 7000-EXIT.
025700     EXIT.
025800*
025900 9000-OPEN-FILES.
026000     OPEN INPUT QUERY-REQUEST-FILE.
026100     OPEN INPUT SHOPPER-MASTER-FILE.
026200     OPEN INPUT TRANSACTION-MASTER-FILE.
026300     OPEN OUTPUT SHOPPER-STATUS-REPORT-FILE.
026400     IF WS-QRYREQ-STATUS NOT = '00'
026500         DISPLAY 'STKR03 - ERROR OPENING QRYREQ.  RC: '
026600             WS-QRYREQ-STATUS
026700         MOVE 16 TO RETURN-CODE
026800         MOVE 'Y' TO WS-QRYREQ-EOF
026900     END-IF.
027000 9000-EXIT.
027100     EXIT.
027200*
027300 9100-CLOSE-FILES.
027400     CLOSE QUERY-REQUEST-FILE
027500           SHOPPER-MASTER-FILE
027600           TRANSACTION-MASTER-FILE
027700           SHOPPER-STATUS-REPORT-FILE.
027800 9100-EXIT.
027900     EXIT.
