000100*----------------------------------------------------------------*
000200*  COPYBOOK   = STKRCP3                                          *
000300*  DESCRIPTIVE NAME = Mini Sticker Engine - Shopper Master       *
000400*----------------------------------------------------------------*
000500*  @BANNER_START                                                 *
000600*  MERIDIAN RETAIL SYSTEMS - LOYALTY/REWARDS APPLICATION         *
000700*  @BANNER_END                                                   *
000800*----------------------------------------------------------------*
000900*  FUNCTION =                                                    *
001000*  One record per shopper, holding the running sticker balance.  *
001100*  Keyed by SM-SHOPPER-ID.  Read and rewritten once per posted    *
001200*  transaction; created with a zero balance the first time a     *
001300*  shopper is seen.  SM-LAST-ACTIVITY-DATE/SM-RECORD-STATUS are   *
001400*  file-maintenance housekeeping only - no rule in this job reads *
001500*  them back to make a posting decision.                          *
001600*----------------------------------------------------------------*
001700*  CHANGE ACTIVITY :
001800*
001900*  PN= REASON   REL  YYMMDD  PRGMR   : REMARKS
002000*  $D0= INITIAL  100  970303  RHB     : BASE COPYBOOK - STKR PROJ
002100*  $P1= STK0336  133  120814  LKT     : ADDED LAST-ACTIVITY DATE
002200*                                        AND RECORD STATUS BYTE -
002300*                                        AUDIT WANTED A WAY TO SPOT
002400*                                        STALE SHOPPER RECORDS FOR
002500*                                        PURGE
002600*----------------------------------------------------------------*
002700 01  SM-SHOPPER-MASTER.
002800     05  SM-SHOPPER-ID               PIC X(20).
002900     05  SM-TOTAL-STICKERS           PIC 9(07).
003000     05  SM-LAST-ACTIVITY-DATE       PIC 9(08).
003100     05  SM-LAST-ACTIVITY-DATE-R REDEFINES SM-LAST-ACTIVITY-DATE.
003200         10  SM-LAST-ACT-CCYY        PIC 9(04).
003300         10  SM-LAST-ACT-MM          PIC 9(02).
003400         10  SM-LAST-ACT-DD          PIC 9(02).
003500     05  SM-RECORD-STATUS            PIC X(01).
003600         88  SM-STATUS-ACTIVE        VALUE 'A'.
003700         88  SM-STATUS-CLOSED        VALUE 'C'.
003800     05  FILLER                      PIC X(04).
