000100*----------------------------------------------------------------*
000200*  COPYBOOK   = STKRCP5                                          *
000300*  DESCRIPTIVE NAME = Mini Sticker Engine - Control Report Lines *
000400*----------------------------------------------------------------*
000500*  @BANNER_START                                                 *
000600*  MERIDIAN RETAIL SYSTEMS - LOYALTY/REWARDS APPLICATION         *
000700*  @BANNER_END                                                   *
000800*----------------------------------------------------------------*
000900*  FUNCTION =                                                    *
001000*  Print lines for STKR01's CONTROL-REPORT-FILE: a run heading,  *
001100*  a rejected-transaction error line (one per failed edit), and   *
001200*  the end-of-run control-totals block.  No per-shopper or        *
001300*  per-store subtotal lines exist - totals here are run level     *
001400*  only, per the posting service this job replaces.               *
001500*----------------------------------------------------------------*
001600*  CHANGE ACTIVITY :
001700*
001800*  PN= REASON   REL  YYMMDD  PRGMR   : REMARKS
001900*  $D0= INITIAL  100  970303  RHB     : BASE COPYBOOK - STKR PROJ
002000*  $P1= STK0295  118  990830  JFC     : Y2K - CR-RUN-DATE widened
002100*                                        to 4-digit year
002200*  $P2= STK0336  133  120814  LKT     : CR-AMT-VALUE WIDENED TO 9
002300*                                        INTEGER DIGIT POSITIONS -
002400*                                        8 POSITIONS COULD OVERFLOW
002500*                                        ON A $100 MILLION+ RUN
002600*  $P3= STK0341  134  120921  LKT     : ADDED CR-DUPLICATE-LINE -
002700*                                        RE-SUBMITTED TRANSACTIONS
002800*                                        NOW SHOW THE SHOPPER'S
002900*                                        BALANCE ON THE CONTROL
003000*                                        REPORT, NOT JUST A COUNT
003100*----------------------------------------------------------------*
003200 01  CR-RUN-HEADING-1.
003300     05  FILLER                      PIC X(40) VALUE
003400             'STICKER ENGINE CONTROL REPORT     DATE:'.
003500     05  FILLER                      PIC X(01) VALUE SPACES.
003600     05  CR-RUN-MM                   PIC 99.
003700     05  FILLER                      PIC X(01) VALUE '/'.
003800     05  CR-RUN-DD                   PIC 99.
003900     05  FILLER                      PIC X(01) VALUE '/'.
004000     05  CR-RUN-CCYY                 PIC 9(04).
004100     05  FILLER                      PIC X(83) VALUE SPACES.
004200*
004300 01  CR-REJECT-LINE.
004400     05  FILLER                      PIC X(04) VALUE '  **'.
004500     05  FILLER                      PIC X(18) VALUE
004600             'TRAN REJECTED -  '.
004700     05  CR-REJ-TRANSACTION-ID       PIC X(20).
004800     05  FILLER                      PIC X(02) VALUE SPACES.
004900     05  CR-REJ-REASON               PIC X(40).
005000     05  FILLER                      PIC X(48) VALUE SPACES.
005100*
005200*----------------------------------------------------------------*
005300*    CR-DUPLICATE-LINE - ONE PER RE-SUBMITTED TRANSACTION-ID.     *
005400*    CARRIES THE SHOPPER'S CURRENT BALANCE LOOKED UP AT REPORT   *
005500*    TIME (ZERO IF THE SHOPPER HAS SINCE BEEN PURGED) SO THE     *
005600*    BALANCE QUOTED BACK ON A DUPLICATE IS ON THE PRINTED RECORD *
005700*----------------------------------------------------------------*
005800 01  CR-DUPLICATE-LINE.
005900     05  FILLER                      PIC X(04) VALUE '  **'.
006000     05  FILLER                      PIC X(18) VALUE
006100             'TRAN DUPLICATE -  '.
006200     05  CR-DUP-TRANSACTION-ID       PIC X(20).
006300     05  FILLER                      PIC X(02) VALUE SPACES.
006400     05  FILLER                      PIC X(17) VALUE
006500             'SHOPPER BALANCE:'.
006600     05  CR-DUP-SHOPPER-BALANCE      PIC ZZZ,ZZ9.
006700     05  FILLER                      PIC X(64) VALUE SPACES.
006800*
006900 01  CR-TOTALS-HEADING.
007000     05  FILLER                      PIC X(26) VALUE
007100             'END OF RUN CONTROL TOTALS'.
007200     05  FILLER                      PIC X(106) VALUE SPACES.
007300*
007400 01  CR-TOTALS-RULE.
007500     05  FILLER                      PIC X(60) VALUE ALL '-'.
007600     05  FILLER                      PIC X(72) VALUE SPACES.
007700*
007800 01  CR-TOTALS-DETAIL-CNT.
007900     05  FILLER                      PIC X(02) VALUE SPACES.
008000     05  CR-CNT-LABEL                PIC X(26).
008100     05  CR-CNT-VALUE                PIC ZZZ,ZZZ,ZZ9.
008200     05  FILLER                      PIC X(92) VALUE SPACES.
008300*
008400 01  CR-TOTALS-DETAIL-AMT.
008500     05  FILLER                      PIC X(02) VALUE SPACES.
008600     05  CR-AMT-LABEL                PIC X(26).
008700     05  CR-AMT-VALUE                PIC Z,ZZZ,ZZZ,99.99-.
008800     05  FILLER                      PIC X(88) VALUE SPACES.
008900*
009000 01  CR-BLANK-LINE.
009100     05  FILLER                      PIC X(132) VALUE SPACES.
