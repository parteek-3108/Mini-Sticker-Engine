000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STKR02.
000300 AUTHOR.        R H BRANNIGAN.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  11/14/1984.
000600 DATE-COMPILED.
000700 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*  @BANNER_START                                                 *
001000*  MERIDIAN RETAIL SYSTEMS - LOYALTY/REWARDS APPLICATION         *
001100*  PROGRAM STKR02 - STICKER RULE CALCULATOR                      *
001200*  @BANNER_END                                                   *
001300*----------------------------------------------------------------*
001400*  FUNCTION =                                                    *
001500*  CALLed by STKR01 once per transaction.  Runs the fixed,        *
001600*  ordered sticker-earning rule set against the basket passed in  *
001700*  TR-TRANSACTION-REQUEST and returns the final sticker count in   *
001800*  WS-LK-STICKERS-EARNED.  The caller does not recompute or        *
001900*  re-order these rules - order is fixed here by paragraph         *
002000*  sequence, matching the rule priority numbers the business       *
002100*  assigned (10, 20, 100).                                         *
002200*----------------------------------------------------------------*
002300*  LINKAGE =                                                      *
002400*    1. TR-TRANSACTION-REQUEST  (passed, not changed)             *
002500*    2. WS-LK-STICKERS-EARNED   (returned)                        *
002600*----------------------------------------------------------------*
002700*  FILES =  NONE - THIS IS A CALLED SUBPROGRAM, NO FILE I-O       *
002800*----------------------------------------------------------------*
002900*  COPYBOOKS =                                                    *
003000*     STKRCP1 - TRANSACTION-REQUEST LAYOUT (LINKAGE SECTION)      *
003100*----------------------------------------------------------------*
003200*  CHANGE ACTIVITY :
003300*
003400*  PN= REASON   REL  YYMMDD  PRGMR   : REMARKS
003500*  $D0= INITIAL  100  970303  RHB     : BASE PROGRAM - STKR PROJECT,
003600*                                        3 RULES IN FIXED ORDER
003700*  $P1= STK0077  105  970811  RHB     : CORRECTED BASE-STICKERS
003800*                                        TRUNCATION - WAS ROUNDING
003900*                                        INSTEAD OF FLOOR-DIVIDING
004000*  $P2= STK0112  108  980414  JFC     : PROMO CATEGORY COMPARE NOW
004100*                                        CASE-INSENSITIVE PER AUDIT
004200*                                        FINDING 98-0091
004300*  $Y2= Y2K0031  110  981203  JFC     : Y2K REVIEW - NO DATE DATA
004400*                                        HANDLED IN THIS PROGRAM,
004500*                                        NO CHANGE REQUIRED
004600*  $P3= STK0165  112  000627  LKT     : MAX CAP CONFIRMED TO RUN
004700*                                        AFTER ALL ADDITIVE RULES -
004800*                                        ADDED 1300-EXIT GUARD
004900*  $P4= STK0298  121  050915  RHB     : REBUILT CATEGORY COMPARE
005000*                                        WITH INSPECT CONVERTING -
005100*                                        DROPPED VENDOR UPPER-CASE
005200*                                        SERVICE ROUTINE
005300*  $P5= STK0336  133  120814  LKT     : WS-MAX-STICKERS-ALLOWED
005400*                                        MOVED TO A STANDALONE 77
005500*                                        LEVEL - NOT PART OF THE
005600*                                        ACCUMULATOR GROUP
005700*----------------------------------------------------------------*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS ALPHA-CATEGORY IS 'A' THRU 'Z' 'a' THRU 'z'
006300     SWITCH-1 IS STKR02-TRACE-SW
006400              ON STATUS IS STKR02-TRACE-ON
006500              OFF STATUS IS STKR02-TRACE-OFF.
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------------*
006900*    ACCUMULATORS FOR THE RULE PIPELINE - ALL COMP PER STANDARDS *
007000*----------------------------------------------------------------*
007100 01  WS-WORK-FIELDS.
007200     05  WS-BASKET-TOTAL             PIC S9(7)V9(2) COMP-3
007300                                      VALUE +0.
007400     05  WS-BASKET-TOTAL-X REDEFINES WS-BASKET-TOTAL
007500                                      PIC X(05).
007600     05  WS-RUNNING-STICKERS         PIC S9(5)      COMP
007700                                      VALUE +0.
007800     05  WS-RUNNING-STICKERS-X REDEFINES WS-RUNNING-STICKERS
007900                                      PIC X(02).
008000     05  WS-PROMO-STICKERS           PIC S9(5)      COMP
008100                                      VALUE +0.
008200     05  WS-PROMO-STICKERS-X REDEFINES WS-PROMO-STICKERS
008300                                      PIC X(02).
008400     05  WS-BASE-STICKERS            PIC S9(5)      COMP
008500                                      VALUE +0.
008600     05  WS-ITEM-CATEGORY-UC         PIC X(15)      VALUE SPACES.
008700*----------------------------------------------------------------*
008800*    MAX-CAP LIMIT - STANDALONE, NOT PART OF ANY ACCUMULATOR     *
008900*    GROUP, SO IT IS CARRIED AT THE 77 LEVEL PER SHOP STANDARD   *
009000*----------------------------------------------------------------*
009100 77  WS-MAX-STICKERS-ALLOWED         PIC S9(3)      COMP
009200                                      VALUE +5.
009300*
009400 LINKAGE SECTION.
009500     COPY STKRCP1.
009600*
009700 01  WS-LK-STICKERS-EARNED           PIC 9(03).
009800*----------------------------------------------------------------*
009900 PROCEDURE DIVISION USING TR-TRANSACTION-REQUEST
010000                          WS-LK-STICKERS-EARNED.
010100*----------------------------------------------------------------*
010200 1000-CALCULATE-STICKERS.
010300     MOVE ZERO TO WS-RUNNING-STICKERS.
010400     PERFORM 1100-BASE-STICKERS-RULE THRU 1100-EXIT.
010500     PERFORM 1200-PROMO-BONUS-RULE THRU 1200-EXIT.
010600     PERFORM 1300-MAX-CAP-RULE THRU 1300-EXIT.
010700     MOVE WS-RUNNING-STICKERS TO WS-LK-STICKERS-EARNED.
010800     GOBACK.
010900 1000-EXIT.
011000     EXIT.
011100*----------------------------------------------------------------*
011200*    RULE ORDER 10 - ONE STICKER PER $10 OF BASKET SPEND,        *
011300*    FLOOR-DIVIDED (COMP RECEIVING FIELD TRUNCATES, NO ROUNDED)   *
011400*----------------------------------------------------------------*
011500 1100-BASE-STICKERS-RULE.
011600     PERFORM 1110-COMPUTE-BASKET-TOTAL THRU 1110-EXIT.
011700     COMPUTE WS-BASE-STICKERS = WS-BASKET-TOTAL / 10.
011800     ADD WS-BASE-STICKERS TO WS-RUNNING-STICKERS.
011900 1100-EXIT.
012000     EXIT.
012100*
012200 1110-COMPUTE-BASKET-TOTAL.
012300     MOVE ZERO TO WS-BASKET-TOTAL.
012400     PERFORM 1115-SUM-ONE-LINE-ITEM THRU 1115-EXIT
012500             VARYING TR-ITEM-IDX FROM 1 BY 1
012600             UNTIL TR-ITEM-IDX > TR-ITEM-COUNT.
012700 1110-EXIT.
012800     EXIT.
012900*
013000 1115-SUM-ONE-LINE-ITEM.
013100     COMPUTE WS-BASKET-TOTAL =
013200             WS-BASKET-TOTAL +
013300             (TR-ITEM-QUANTITY (TR-ITEM-IDX) *
013400              TR-ITEM-UNIT-PRICE (TR-ITEM-IDX)).
013500 1115-EXIT.
013600     EXIT.
013700*----------------------------------------------------------------*
013800*    RULE ORDER 20 - ONE STICKER PER UNIT QUANTITY ON ANY LINE    *
013900*    WHOSE CATEGORY IS "PROMO" (CASE-INSENSITIVE EXACT MATCH)     *
014000*----------------------------------------------------------------*
014100 1200-PROMO-BONUS-RULE.
014200     MOVE ZERO TO WS-PROMO-STICKERS.
014300     PERFORM 1210-TEST-ONE-LINE-ITEM THRU 1210-EXIT
014400             VARYING TR-ITEM-IDX FROM 1 BY 1
014500             UNTIL TR-ITEM-IDX > TR-ITEM-COUNT.
014600     ADD WS-PROMO-STICKERS TO WS-RUNNING-STICKERS.
014700 1200-EXIT.
014800     EXIT.
014900*
015000 1210-TEST-ONE-LINE-ITEM.
015100     MOVE TR-ITEM-CATEGORY (TR-ITEM-IDX) TO WS-ITEM-CATEGORY-UC.
015200     INSPECT WS-ITEM-CATEGORY-UC CONVERTING
015300             'abcdefghijklmnopqrstuvwxyz' TO
015400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015500     IF WS-ITEM-CATEGORY-UC = 'PROMO          '
015600         ADD TR-ITEM-QUANTITY (TR-ITEM-IDX) TO WS-PROMO-STICKERS
015700     END-IF.
015800 1210-EXIT.
015900     EXIT.
016000*----------------------------------------------------------------*
016100*    RULE ORDER 100 - CAP COMBINED TOTAL AT 5.  RUNS LAST SO THE  *
016200*    CAP APPLIES TO THE SUM OF ALL PRIOR RULES, NOT ANY ONE RULE. *
016300*----------------------------------------------------------------*
016400 1300-MAX-CAP-RULE.
016500     IF WS-RUNNING-STICKERS > WS-MAX-STICKERS-ALLOWED
016600         MOVE WS-MAX-STICKERS-ALLOWED TO WS-RUNNING-STICKERS
016700     END-IF.
016800 1300-EXIT.
016900     EXIT.
