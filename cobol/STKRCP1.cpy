000100*----------------------------------------------------------------*
000200*  COPYBOOK   = STKRCP1                                          *
000300*  DESCRIPTIVE NAME = Mini Sticker Engine - Transaction Request  *
000400*----------------------------------------------------------------*
000500*  @BANNER_START                                                 *
000600*  MERIDIAN RETAIL SYSTEMS - LOYALTY/REWARDS APPLICATION         *
000700*  @BANNER_END                                                   *
000800*----------------------------------------------------------------*
000900*  FUNCTION =                                                    *
001000*  Layout of one incoming shopper-purchase transaction as it     *
001100*  arrives on the TRANSACTION-REQUEST-FILE.  One physical        *
001200*  record equals one transaction; the line items that make up    *
001300*  the basket ride along in TR-ITEM-TABLE, sized by TR-ITEM-      *
001400*  COUNT.  Record is built to the 20-item worst case so the       *
001500*  file can stay fixed/line-sequential.                          *
001600*----------------------------------------------------------------*
001700*  CHANGE ACTIVITY :
001800*
001900*  PN= REASON   REL  YYMMDD  PRGMR   : REMARKS
002000*  $D0= INITIAL  100  970303  RHB     : BASE COPYBOOK - STKR PROJ
002100*  $P1= STK0142  110  981109  JFC     : Y2K - widen nothing, all
002200*                                        dates are already X(26)
002300*  $P2= STK0219  120  050616  RHB     : add TR-ITEM-CATEGORY
002400*                                        case-fold note for promo
002500*----------------------------------------------------------------*
002600 01  TR-TRANSACTION-REQUEST.
002700     05  TR-TRANSACTION-ID           PIC X(20).
002800     05  TR-SHOPPER-ID               PIC X(20).
002900     05  TR-STORE-ID                 PIC X(20).
003000     05  TR-TRANSACTION-TIMESTAMP    PIC X(26).
003100     05  TR-ITEM-COUNT               PIC 9(02).
003200*        TR-ITEM-COUNT DRIVES THE OCCURS BELOW - MUST BE 01-20
003300     05  TR-ITEM-TABLE OCCURS 1 TO 20 TIMES
003400             DEPENDING ON TR-ITEM-COUNT
003500             INDEXED BY TR-ITEM-IDX.
003600         10  TR-ITEM-SKU             PIC X(20).
003700         10  TR-ITEM-NAME            PIC X(40).
003800         10  TR-ITEM-QUANTITY        PIC 9(05).
003900         10  TR-ITEM-UNIT-PRICE      PIC S9(7)V9(2).
004000         10  TR-ITEM-CATEGORY        PIC X(15).
004100*            "PROMO" CASE-INSENSITIVE TRIGGERS THE BONUS RULE
004200     05  FILLER                      PIC X(09).
