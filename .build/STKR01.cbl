000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STKR01.
000300 AUTHOR.        R H BRANNIGAN.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  11/14/1984.
000600 DATE-COMPILED.
000700 SECURITY.      MERIDIAN RETAIL SYSTEMS - INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*  @BANNER_START                                                 *
001000*  MERIDIAN RETAIL SYSTEMS - LOYALTY/REWARDS APPLICATION         *
001100*  PROGRAM STKR01 - TRANSACTION POSTING DRIVER                   *
001200*  @BANNER_END                                                   *
001300*----------------------------------------------------------------*
001400*  FUNCTION =                                                    *
001500*  Reads the shopper-purchase transactions queued up on           *
001600*  TRANSACTION-REQUEST-FILE, in arrival order, and posts each      *
001700*  one exactly once:                                               *
001800*    - validates the incoming line items,                          *
001900*    - looks TRANSACTION-ID up against TRANSACTION-MASTER-FILE     *
002000*      to catch re-submissions,                                    *
002100*    - CALLs STKR02 to run the sticker rule set on new             *
002200*      transactions,                                               *
002300*    - posts the result to SHOPPER-MASTER-FILE (creating the       *
002400*      shopper record the first time it is seen),                  *
002500*    - echoes every transaction processed (new or duplicate) to    *
002600*      TRANSACTION-OUTPUT-FILE in arrival order, and                *
002700*    - prints the end-of-run control totals on CONTROL-REPORT-FILE.*
002800*  Rejected input (failed edits) is not posted - it is counted     *
002900*  and logged to the control report only.                          *
003000*----------------------------------------------------------------*
003100*  FILES =                                                        *
003200*     TRANSACTION-REQUEST-FILE - INPUT,  LINE SEQUENTIAL           *
003300*     TRANSACTION-MASTER-FILE  - I-O,    INDEXED BY TRANSACTION-ID *
003400*     SHOPPER-MASTER-FILE      - I-O,    INDEXED BY SHOPPER-ID     *
003500*     TRANSACTION-OUTPUT-FILE  - OUTPUT, LINE SEQUENTIAL           *
003600*     CONTROL-REPORT-FILE      - OUTPUT, LINE SEQUENTIAL (PRINT)   *
003700*----------------------------------------------------------------*
003800*  UTILITIES = NONE                                                *
003900*----------------------------------------------------------------*
004000*  COPYBOOKS =                                                     *
004100*     STKRCP1 - TRANSACTION-REQUEST LAYOUT                         *
004200*     STKRCP2 - TRANSACTION-MASTER LAYOUT                          *
004300*     STKRCP3 - SHOPPER-MASTER LAYOUT                               *
004400*     STKRCP5 - CONTROL REPORT PRINT LINES                          *
004500*----------------------------------------------------------------*
004600*  CALLS =  STKR02 (STICKER RULE CALCULATOR)                       *
004700*----------------------------------------------------------------*
004800*  CHANGE ACTIVITY :
004900*
005000*  PN= REASON   REL  YYMMDD  PRGMR   : REMARKS
005100*  $D0= INITIAL  100  970303  RHB     : BASE PROGRAM - STKR PROJECT,
005200*                                        REPLACES MANUAL STICKER
005300*                                        LEDGER AT STORE LEVEL
005400*  $P1= STK0059  103  970620  RHB     : ADDED INPUT EDITS - BLANK
005500*                                        KEY FIELDS WERE POSTING
005600*                                        AS VALID TRANSACTIONS
005700*  $P2= STK0090  107  971114  JFC     : DUPLICATE TRANSACTION-ID
005800*                                        NOW REPORTS PRIOR RESULT
005900*                                        INSTEAD OF REJECTING
006000*  $Y2= Y2K0031  110  981203  JFC     : Y2K REVIEW - TIMESTAMP IS
006100*                                        STORED AS X(26) ISO-8601
006200*                                        TEXT, NOT A DATE FIELD -
006300*                                        NO CHANGE REQUIRED.  RUN
006400*                                        DATE ON CONTROL REPORT
006500*                                        WIDENED TO 4-DIGIT YEAR
006600*  $P3= STK0165  112  000627  LKT     : SHOPPER BALANCE NOW
006700*                                        CREATED WITH ZERO STICKERS
006800*                                        ON FIRST SIGHTING INSTEAD
006900*                                        OF ABENDING ON NOTFND
007000*  $P4= STK0241  117  030912  LKT     : REJECTED TRANSACTIONS NOW
007100*                                        LOGGED TO CONTROL REPORT
007200*                                        WITH FAILING EDIT REASON
007300*  $P5= STK0310  130  110422  LKT     : DUPLICATE LOOKUP ON A
007400*                                        SHOPPER MISSING FROM
007500*                                        SHOPPER-MASTER-FILE NOW
007600*                                        REPORTS BALANCE OF ZERO
007700*                                        RATHER THAN ABENDING
007800*  $P6= STK0336  133  120814  LKT     : STAMP SM-LAST-ACTIVITY-DATE
007900*                                        AND SET SM-RECORD-STATUS ON
008000*                                        EVERY SHOPPER POST - AUDIT
008100*                                        REQUEST, SEE STKRCP3 LOG
008200*  $P7= STK0341  134  120921  LKT     : SHOPPER BALANCE LOOKED UP
008300*                                        ON A DUPLICATE RESUBMIT WAS
008400*                                        NEVER PRINTED ANYWHERE - NOW
008500*                                        WRITTEN TO CONTROL REPORT,
008600*                                        SEE STKRCP5 LOG
008700*----------------------------------------------------------------*
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM
009200     CLASS NUMERIC-CATEGORY IS '0' THRU '9'
009300     SWITCH-1 IS STKR01-RERUN-SW
009400              ON STATUS IS STKR01-RERUN
009500              OFF STATUS IS STKR01-NOT-RERUN.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT TRANSACTION-REQUEST-FILE
009900         ASSIGN TO TRANREQ
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-TRANREQ-STATUS.
010200
010300     SELECT TRANSACTION-MASTER-FILE
010400         ASSIGN TO TRANMSTR
010500         ORGANIZATION IS INDEXED
010600         ACCESS MODE IS DYNAMIC
010700         RECORD KEY IS TM-TRANSACTION-ID
010800         FILE STATUS IS WS-TRANMSTR-STATUS.
010900
011000     SELECT SHOPPER-MASTER-FILE
011100         ASSIGN TO SHOPMSTR
011200         ORGANIZATION IS INDEXED
011300         ACCESS MODE IS DYNAMIC
011400         RECORD KEY IS SM-SHOPPER-ID
011500         FILE STATUS IS WS-SHOPMSTR-STATUS.
011600
011700     SELECT TRANSACTION-OUTPUT-FILE
011800         ASSIGN TO TRANOUT
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         FILE STATUS IS WS-TRANOUT-STATUS.
012100
012200     SELECT CONTROL-REPORT-FILE
012300         ASSIGN TO CTLRPT
012400         ORGANIZATION IS LINE SEQUENTIAL
012500         FILE STATUS IS WS-CTLRPT-STATUS.
012600*----------------------------------------------------------------*
012700 DATA DIVISION.
012800 FILE SECTION.
012900*
013000 FD  TRANSACTION-REQUEST-FILE
013100     LABEL RECORDS ARE STANDARD
013200     RECORDING MODE IS F.
013300     COPY STKRCP1.
013400*
013500 FD  TRANSACTION-MASTER-FILE
013600     LABEL RECORDS ARE STANDARD.
013700     COPY STKRCP2.
013800*
013900 FD  SHOPPER-MASTER-FILE
014000     LABEL RECORDS ARE STANDARD.
014100     COPY STKRCP3.
014200*
014300 FD  TRANSACTION-OUTPUT-FILE
014400     LABEL RECORDS ARE STANDARD.
014500 01  TO-OUTPUT-RECORD                PIC X(120).
014600*
014700 FD  CONTROL-REPORT-FILE
014800     LABEL RECORDS ARE STANDARD.
014900 01  CR-PRINT-LINE                   PIC X(132).
015000*----------------------------------------------------------------*
015100 WORKING-STORAGE SECTION.
015200*----------------------------------------------------------------*
015300*    FILE STATUS SWITCHES                                        *
015400*----------------------------------------------------------------*
015500 01  WS-FILE-STATUSES.
015600     05  WS-TRANREQ-STATUS           PIC X(02) VALUE SPACES.
015700     05  WS-TRANMSTR-STATUS          PIC X(02) VALUE SPACES.
015800     05  WS-SHOPMSTR-STATUS          PIC X(02) VALUE SPACES.
015900     05  WS-TRANOUT-STATUS           PIC X(02) VALUE SPACES.
016000     05  WS-CTLRPT-STATUS            PIC X(02) VALUE SPACES.
016100*
016200 01  WS-SWITCHES.
016300     05  WS-TRANREQ-EOF              PIC X(01) VALUE 'N'.
016400         88  TRANREQ-IS-EOF          VALUE 'Y'.
016500     05  WS-DUPLICATE-FOUND          PIC X(01) VALUE 'N'.
016600         88  TRANSACTION-IS-DUPLICATE VALUE 'Y'.
016700     05  WS-TRANSACTION-VALID        PIC X(01) VALUE 'Y'.
016800         88  TRANSACTION-IS-VALID    VALUE 'Y'.
016900         88  TRANSACTION-IS-REJECTED VALUE 'N'.
017000     05  WS-SHOPPER-FOUND            PIC X(01) VALUE 'N'.
017100         88  SHOPPER-WAS-FOUND       VALUE 'Y'.
017200*----------------------------------------------------------------*
017300*    COUNTERS AND ACCUMULATORS - ALL COMP PER STANDARDS          *
017400*----------------------------------------------------------------*
017500 01  WS-RUN-TOTALS.
017600     05  WS-TRANS-PROCESSED          PIC S9(7) COMP VALUE +0.
017700     05  WS-DUPLICATES-DETECTED      PIC S9(7) COMP VALUE +0.
017800     05  WS-TRANS-REJECTED           PIC S9(7) COMP VALUE +0.
017900     05  WS-STICKERS-AWARDED         PIC S9(9) COMP VALUE +0.
018000     05  WS-AMOUNT-PROCESSED         PIC S9(9)V9(2) COMP-3
018100                                      VALUE +0.
018200     05  WS-AMOUNT-PROCESSED-X REDEFINES WS-AMOUNT-PROCESSED
018300                                      PIC X(06).
018400     05  WS-STICKERS-AWARDED-X REDEFINES WS-STICKERS-AWARDED
018500                                      PIC X(05).
018600*
018700 01  WS-WORK-FIELDS.
018800     05  WS-STICKERS-EARNED          PIC 9(03) VALUE ZERO.
018900     05  WS-STICKERS-EARNED-X REDEFINES WS-STICKERS-EARNED
019000                                      PIC X(03).
019100     05  WS-BASKET-AMOUNT             PIC S9(7)V9(2) COMP-3
019200                                      VALUE +0.
019300     05  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
019400*
019500*    STANDALONE SUBSCRIPT - 77-LEVEL, NOT PART OF ANY GROUP
019600 77  WS-ITEM-SUBSCRIPT               PIC S9(4) COMP VALUE +0.
019700*
019800 01  WS-CURRENT-DATE-FIELDS.
019900     05  WS-CURRENT-DATE.
020000         10  WS-CURRENT-CCYY         PIC 9(04).
020100         10  WS-CURRENT-MM           PIC 9(02).
020200         10  WS-CURRENT-DD           PIC 9(02).
020300     05  WS-CURRENT-TIME             PIC 9(08).
020400*
020500 01  WS-DUP-SHOPPER-BALANCE              PIC 9(07) VALUE ZERO.
020600*
020700     COPY STKRCP5.
020800*----------------------------------------------------------------*
020900 PROCEDURE DIVISION.
021000*----------------------------------------------------------------*
021100 0000-MAIN-LINE.
021200     PERFORM 9000-OPEN-FILES THRU 9000-EXIT.
021300     PERFORM 8000-PRINT-RUN-HEADING THRU 8000-EXIT.
021400     PERFORM 1000-PROCESS-ONE-TRANSACTION THRU 1000-EXIT
021500             UNTIL TRANREQ-IS-EOF.
021600     PERFORM 8100-PRINT-CONTROL-TOTALS THRU 8100-EXIT.
021700     PERFORM 9100-CLOSE-FILES THRU 9100-EXIT.
021800     GOBACK.
021900*----------------------------------------------------------------*
022000*    PER-TRANSACTION POSTING LOOP                                *
022100*----------------------------------------------------------------*
022200 1000-PROCESS-ONE-TRANSACTION.
022300     PERFORM 7000-READ-TRANSACTION-REQUEST THRU 7000-EXIT.
022400     IF TRANREQ-IS-EOF
022500         GO TO 1000-EXIT
022600     END-IF.
022700     PERFORM 2050-VALIDATE-TRANSACTION THRU 2050-EXIT.
022800     IF TRANSACTION-IS-REJECTED
022900         PERFORM 2900-REPORT-REJECTED-TRANSACTION THRU 2900-EXIT
023000         GO TO 1000-EXIT
023100     END-IF.
023200     PERFORM 2200-CHECK-DUPLICATE-TRANSACTION THRU 2200-EXIT.
023300     IF TRANSACTION-IS-DUPLICATE
023400         PERFORM 2300-REPORT-DUPLICATE-TRANSACTION THRU 2300-EXIT
023500     ELSE
023600         PERFORM 2000-POST-NEW-TRANSACTION THRU 2000-EXIT
023700     END-IF.
023800 1000-EXIT.
023900     EXIT.
024000*
024100 2000-POST-NEW-TRANSACTION.
024200     PERFORM 2100-COMPUTE-BASKET-TOTAL THRU 2100-EXIT.
024300     CALL 'STKR02' USING TR-TRANSACTION-REQUEST
024400                          WS-STICKERS-EARNED.
024500     PERFORM 2400-FIND-OR-ADD-SHOPPER THRU 2400-EXIT.
024600     PERFORM 2500-POST-SHOPPER-BALANCE THRU 2500-EXIT.
024700     PERFORM 2700-WRITE-TRANSACTION-MASTER THRU 2700-EXIT.
024800     PERFORM 2800-WRITE-OUTPUT-RECORD THRU 2800-EXIT.
024900     PERFORM 2600-ACCUMULATE-RUN-TOTALS THRU 2600-EXIT.
025000 2000-EXIT.
025100     EXIT.
025200*----------------------------------------------------------------*
025300*    INPUT CONTRACT - REJECT BEFORE COMPUTING                    *
025400*----------------------------------------------------------------*
025500 2050-VALIDATE-TRANSACTION.
025600     MOVE 'Y' TO WS-TRANSACTION-VALID.
025700     MOVE SPACES TO WS-REJECT-REASON.
025800     IF TR-TRANSACTION-ID = SPACES OR
025900        TR-SHOPPER-ID = SPACES OR
026000        TR-STORE-ID = SPACES
026100         MOVE 'N' TO WS-TRANSACTION-VALID
026200         MOVE 'MISSING TRANSACTION/SHOPPER/STORE ID' TO
026300             WS-REJECT-REASON
026400     END-IF.
026500     IF TRANSACTION-IS-VALID AND TR-ITEM-COUNT < 1
026600         MOVE 'N' TO WS-TRANSACTION-VALID
026700         MOVE 'ITEM LIST IS EMPTY' TO WS-REJECT-REASON
026800     END-IF.
026900     IF TRANSACTION-IS-VALID
027000         PERFORM 2060-VALIDATE-LINE-ITEMS THRU 2060-EXIT
027100                 VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
027200                 UNTIL WS-ITEM-SUBSCRIPT > TR-ITEM-COUNT
027300                 OR TRANSACTION-IS-REJECTED
027400     END-IF.
027500 2050-EXIT.
027600     EXIT.
027700*
027800 2060-VALIDATE-LINE-ITEMS.
027900     IF TR-ITEM-QUANTITY (WS-ITEM-SUBSCRIPT) < 1
028000         MOVE 'N' TO WS-TRANSACTION-VALID
028100         MOVE 'ITEM QUANTITY LESS THAN 1' TO WS-REJECT-REASON
028200     END-IF.
028300     IF TRANSACTION-IS-VALID AND
028400        TR-ITEM-UNIT-PRICE (WS-ITEM-SUBSCRIPT) NOT > ZERO
028500         MOVE 'N' TO WS-TRANSACTION-VALID
028600         MOVE 'ITEM UNIT PRICE NOT POSITIVE' TO WS-REJECT-REASON
028700     END-IF.
028800     IF TRANSACTION-IS-VALID AND
028900        (TR-ITEM-SKU (WS-ITEM-SUBSCRIPT) = SPACES OR
029000         TR-ITEM-NAME (WS-ITEM-SUBSCRIPT) = SPACES OR
029100         TR-ITEM-CATEGORY (WS-ITEM-SUBSCRIPT) = SPACES)
029200         MOVE 'N' TO WS-TRANSACTION-VALID
029300         MOVE 'BLANK SKU, NAME OR CATEGORY' TO WS-REJECT-REASON
029400     END-IF.
029500 2060-EXIT.
029600     EXIT.
029700*----------------------------------------------------------------*
029800*    TRANSACTION.FROM - BASKET TOTAL = SUM OF ITEM TOTAL PRICES  *
029900*----------------------------------------------------------------*
030000 2100-COMPUTE-BASKET-TOTAL.
030100     MOVE ZERO TO WS-BASKET-AMOUNT.
030200     PERFORM 2110-SUM-ONE-LINE-ITEM THRU 2110-EXIT
030300             VARYING TR-ITEM-IDX FROM 1 BY 1
030400             UNTIL TR-ITEM-IDX > TR-ITEM-COUNT.
030500 2100-EXIT.
030600     EXIT.
030700*
030800 2110-SUM-ONE-LINE-ITEM.
030900     COMPUTE WS-BASKET-AMOUNT = WS-BASKET-AMOUNT +
031000             (TR-ITEM-QUANTITY (TR-ITEM-IDX) *
031100              TR-ITEM-UNIT-PRICE (TR-ITEM-IDX)).
031200 2110-EXIT.
031300     EXIT.
031400*----------------------------------------------------------------*
031500*    DUPLICATE CHECK - KEYED LOOKUP AGAINST TRANSACTION-MASTER   *
031600*----------------------------------------------------------------*
031700 2200-CHECK-DUPLICATE-TRANSACTION.
031800     MOVE 'N' TO WS-DUPLICATE-FOUND.
031900     MOVE TR-TRANSACTION-ID TO TM-TRANSACTION-ID.
032000     READ TRANSACTION-MASTER-FILE
032100         KEY IS TM-TRANSACTION-ID
032200         INVALID KEY
032300             MOVE 'N' TO WS-DUPLICATE-FOUND
032400         NOT INVALID KEY
032500             MOVE 'Y' TO WS-DUPLICATE-FOUND
032600     END-READ.
032700 2200-EXIT.
032800     EXIT.
032900*
033000 2300-REPORT-DUPLICATE-TRANSACTION.
033100     ADD 1 TO WS-DUPLICATES-DETECTED.
033200     PERFORM 2350-LOOKUP-SHOPPER-FOR-DUP THRU 2350-EXIT.
033300     MOVE 'Y' TO TM-DUPLICATE-FLAG.
033400     PERFORM 2800-WRITE-OUTPUT-RECORD THRU 2800-EXIT.
033500     PERFORM 2370-PRINT-DUPLICATE-LINE THRU 2370-EXIT.
033600 2300-EXIT.
033700     EXIT.
033800*
033900 2350-LOOKUP-SHOPPER-FOR-DUP.
034000     MOVE ZERO TO WS-DUP-SHOPPER-BALANCE.
034100     MOVE TM-SHOPPER-ID TO SM-SHOPPER-ID.
034200     READ SHOPPER-MASTER-FILE
034300         INVALID KEY
034400             MOVE ZERO TO WS-DUP-SHOPPER-BALANCE
034500         NOT INVALID KEY
034600             MOVE SM-TOTAL-STICKERS TO WS-DUP-SHOPPER-BALANCE
034700     END-READ.
034800 2350-EXIT.
034900     EXIT.
035000*
035100*    DUPLICATE REPORT LINE - STK0341.  BALANCE WAS BEING LOOKED
035200*    UP AND THROWN AWAY - NOW PRINTED SO THE OPERATOR CAN SEE
035300*    IT.  BALANCE QUOTED HERE IS FOR THE PRINTOUT ONLY - A
035400*    DUPLICATE NEVER RE-POSTS SHOPPER-MASTER.
035500 2370-PRINT-DUPLICATE-LINE.
035600     MOVE SPACES TO CR-PRINT-LINE.
035700     WRITE CR-PRINT-LINE FROM CR-BLANK-LINE.
035800     MOVE TM-TRANSACTION-ID TO CR-DUP-TRANSACTION-ID.
035900     MOVE WS-DUP-SHOPPER-BALANCE TO CR-DUP-SHOPPER-BALANCE.
036000     WRITE CR-PRINT-LINE FROM CR-DUPLICATE-LINE.
036100 2370-EXIT.
036200     EXIT.
036300*
036400 2400-FIND-OR-ADD-SHOPPER.
036500     MOVE 'N' TO WS-SHOPPER-FOUND.
036600     MOVE TR-SHOPPER-ID TO SM-SHOPPER-ID.
036700     READ SHOPPER-MASTER-FILE
036800         INVALID KEY
036900             MOVE 'N' TO WS-SHOPPER-FOUND
037000         NOT INVALID KEY
037100             MOVE 'Y' TO WS-SHOPPER-FOUND
037200     END-READ.
037300     IF NOT SHOPPER-WAS-FOUND
037400         MOVE TR-SHOPPER-ID TO SM-SHOPPER-ID
037500         MOVE ZERO TO SM-TOTAL-STICKERS
037600         MOVE 'A' TO SM-RECORD-STATUS
037700         WRITE SM-SHOPPER-MASTER
037800             INVALID KEY
037900                 MOVE 'TRAN REJECTED' TO WS-REJECT-REASON
038000         END-WRITE
038100     END-IF.
038200 2400-EXIT.
038300     EXIT.
038400*
038500*    SM-LAST-ACTIVITY-DATE IS HOUSEKEEPING ONLY - NOT READ BACK
038600*    BY ANY RULE IN THIS JOB.  STAMPED WITH THE RUN DATE ON EVERY
038700*    POST SO A PURGE JOB CAN LATER SPOT INACTIVE SHOPPERS.
038800 2500-POST-SHOPPER-BALANCE.
038900     ADD WS-STICKERS-EARNED TO SM-TOTAL-STICKERS.
039000     MOVE WS-CURRENT-DATE TO SM-LAST-ACTIVITY-DATE.
039100     REWRITE SM-SHOPPER-MASTER
039200         INVALID KEY
039300             MOVE SPACES TO WS-REJECT-REASON
039400     END-REWRITE.
039500 2500-EXIT.
039600     EXIT.
039700*
039800 2600-ACCUMULATE-RUN-TOTALS.
039900     ADD 1 TO WS-TRANS-PROCESSED.
040000     ADD WS-STICKERS-EARNED TO WS-STICKERS-AWARDED.
040100     ADD TM-TOTAL-AMOUNT TO WS-AMOUNT-PROCESSED.
040200 2600-EXIT.
040300     EXIT.
040400*
040500 2700-WRITE-TRANSACTION-MASTER.
040600     MOVE TR-TRANSACTION-ID TO TM-TRANSACTION-ID.
040700     MOVE TR-SHOPPER-ID TO TM-SHOPPER-ID.
040800     MOVE TR-STORE-ID TO TM-STORE-ID.
040900     MOVE TR-TRANSACTION-TIMESTAMP TO TM-TRANSACTION-TIMESTAMP.
041000     MOVE WS-BASKET-AMOUNT TO TM-TOTAL-AMOUNT.
041100     MOVE WS-STICKERS-EARNED TO TM-STICKERS-EARNED.
041200     MOVE 'N' TO TM-DUPLICATE-FLAG.
041300     WRITE TM-TRANSACTION-MASTER
041400         INVALID KEY
041500             MOVE 'DUPLICATE KEY ON WRITE - SHOULD NOT OCCUR' TO
041600                 WS-REJECT-REASON
041700     END-WRITE.
041800 2700-EXIT.
041900     EXIT.
042000*
042100 2800-WRITE-OUTPUT-RECORD.
042200     MOVE TM-TRANSACTION-MASTER TO TO-OUTPUT-RECORD.
042300     WRITE TO-OUTPUT-RECORD.
042400 2800-EXIT.
042500     EXIT.
042600*
042700 2900-REPORT-REJECTED-TRANSACTION.
042800     ADD 1 TO WS-TRANS-REJECTED.
042900     MOVE SPACES TO CR-PRINT-LINE.
043000     WRITE CR-PRINT-LINE FROM CR-BLANK-LINE.
043100     MOVE TR-TRANSACTION-ID TO CR-REJ-TRANSACTION-ID.
043200     MOVE WS-REJECT-REASON TO CR-REJ-REASON.
043300     WRITE CR-PRINT-LINE FROM CR-REJECT-LINE.
043400 2900-EXIT.
043500     EXIT.
043600*----------------------------------------------------------------*
043700*    FILE I-O PARAGRAPHS                                         *
043800*----------------------------------------------------------------*
043900 7000-READ-TRANSACTION-REQUEST.
044000     READ TRANSACTION-REQUEST-FILE
044100         AT END
044200             MOVE 'Y' TO WS-TRANREQ-EOF
044300     END-READ.
044400 7000-EXIT.
044500     EXIT.
044600*
044700 8000-PRINT-RUN-HEADING.
044800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
044900     MOVE WS-CURRENT-MM TO CR-RUN-MM.
045000     MOVE WS-CURRENT-DD TO CR-RUN-DD.
045100     MOVE WS-CURRENT-CCYY TO CR-RUN-CCYY.
045200     WRITE CR-PRINT-LINE FROM CR-RUN-HEADING-1.
045300     WRITE CR-PRINT-LINE FROM CR-BLANK-LINE.
045400 8000-EXIT.
045500     EXIT.
045600*
045700 8100-PRINT-CONTROL-TOTALS.
045800     WRITE CR-PRINT-LINE FROM CR-BLANK-LINE.
045900     WRITE CR-PRINT-LINE FROM CR-TOTALS-HEADING.
046000     WRITE CR-PRINT-LINE FROM CR-TOTALS-RULE.
046100     MOVE 'TRANSACTIONS PROCESSED' TO CR-CNT-LABEL.
046200     MOVE WS-TRANS-PROCESSED TO CR-CNT-VALUE.
046300     WRITE CR-PRINT-LINE FROM CR-TOTALS-DETAIL-CNT.
046400     MOVE 'DUPLICATES DETECTED' TO CR-CNT-LABEL.
046500     MOVE WS-DUPLICATES-DETECTED TO CR-CNT-VALUE.
046600     WRITE CR-PRINT-LINE FROM CR-TOTALS-DETAIL-CNT.
046700     MOVE 'TRANSACTIONS REJECTED' TO CR-CNT-LABEL.
046800     MOVE WS-TRANS-REJECTED TO CR-CNT-VALUE.
046900     WRITE CR-PRINT-LINE FROM CR-TOTALS-DETAIL-CNT.
047000     MOVE 'TOTAL STICKERS AWARDED' TO CR-CNT-LABEL.
047100     MOVE WS-STICKERS-AWARDED TO CR-CNT-VALUE.
047200     WRITE CR-PRINT-LINE FROM CR-TOTALS-DETAIL-CNT.
047300     MOVE 'TOTAL AMOUNT PROCESSED' TO CR-AMT-LABEL.
047400     MOVE WS-AMOUNT-PROCESSED TO CR-AMT-VALUE.
047500     WRITE CR-PRINT-LINE FROM CR-TOTALS-DETAIL-AMT.
047600 8100-EXIT.
047700     EXIT.
047800*
047900 9000-OPEN-FILES.
048000     OPEN INPUT TRANSACTION-REQUEST-FILE.
048100     OPEN I-O TRANSACTION-MASTER-FILE.
048200     OPEN I-O SHOPPER-MASTER-FILE.
048300     OPEN OUTPUT TRANSACTION-OUTPUT-FILE.
048400     OPEN OUTPUT CONTROL-REPORT-FILE.
048500     IF WS-TRANREQ-STATUS NOT = '00'
048600         DISPLAY 'STKR01 - ERROR OPENING TRANREQ.  RC: '
048700             WS-TRANREQ-STATUS
048800         MOVE 16 TO RETURN-CODE
048900         MOVE 'Y' TO WS-TRANREQ-EOF
049000     END-IF.
049100 9000-EXIT.
049200     EXIT.
049300*
049400 9100-CLOSE-FILES.
049500     CLOSE TRANSACTION-REQUEST-FILE
049600           TRANSACTION-MASTER-FILE
049700           SHOPPER-MASTER-FILE
049800           TRANSACTION-OUTPUT-FILE
049900           CONTROL-REPORT-FILE.
050000 9100-EXIT.
050100     EXIT.
