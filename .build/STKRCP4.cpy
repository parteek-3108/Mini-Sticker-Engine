000100*----------------------------------------------------------------*
000200*  COPYBOOK   = STKRCP4                                          *
000300*  DESCRIPTIVE NAME = Mini Sticker Engine - Status Query I/O     *
000400*----------------------------------------------------------------*
000500*  @BANNER_START                                                 *
000600*  MERIDIAN RETAIL SYSTEMS - LOYALTY/REWARDS APPLICATION         *
000700*  @BANNER_END                                                   *
000800*----------------------------------------------------------------*
000900*  FUNCTION =                                                    *
001000*  Input and print layouts for the shopper status query job      *
001100*  (STKR03).  QR-QUERY-REQUEST is one shopper ID to look up, read *
001200*  off QUERY-REQUEST-FILE in arrival order.  The SR- group of     *
001300*  print lines builds the SHOPPER-STATUS-REPORT-FILE block shown  *
001400*  per shopper: a balance header line, a column-heading line, and *
001500*  one detail line per processed transaction for that shopper.    *
001600*----------------------------------------------------------------*
001700*  CHANGE ACTIVITY :
001800*
001900*  PN= REASON   REL  YYMMDD  PRGMR   : REMARKS
002000*  $D0= INITIAL  100  970303  RHB     : BASE COPYBOOK - STKR PROJ
002100*  $P1= STK0287  115  990212  JFC     : Y2K REVIEW - no 2-digit
002200*                                        year fields in this copy
002300*----------------------------------------------------------------*
002400 01  QR-QUERY-REQUEST.
002500     05  QR-SHOPPER-ID               PIC X(20).
002600*
002700 01  SR-HEADER-LINE.
002800     05  FILLER                      PIC X(09) VALUE 'SHOPPER: '.
002900     05  SR-HDR-SHOPPER-ID           PIC X(20).
003000     05  FILLER                      PIC X(05) VALUE SPACES.
003100     05  FILLER                      PIC X(16) VALUE
003200             'TOTAL STICKERS: '.
003300     05  SR-HDR-TOTAL-STICKERS       PIC Z,ZZZ,ZZ9.
003400     05  FILLER                      PIC X(72) VALUE SPACES.
003500*
003600 01  SR-COLUMN-HEADING-LINE.
003700     05  FILLER                      PIC X(02) VALUE SPACES.
003800     05  FILLER                      PIC X(21) VALUE 'TXN-ID'.
003900     05  FILLER                      PIC X(13) VALUE 'STORE-ID'.
004000     05  FILLER                      PIC X(27) VALUE 'TIMESTAMP'.
004100     05  FILLER                      PIC X(12) VALUE 'AMOUNT'.
004200     05  FILLER                      PIC X(08) VALUE 'STICKERS'.
004300     05  FILLER                      PIC X(49) VALUE SPACES.
004400*
004500 01  SR-DETAIL-LINE.
004600     05  FILLER                      PIC X(02) VALUE SPACES.
004700     05  SR-DET-TRANSACTION-ID       PIC X(20).
004800     05  FILLER                      PIC X(01) VALUE SPACES.
004900     05  SR-DET-STORE-ID             PIC X(12).
005000     05  SR-DET-TIMESTAMP            PIC X(26).
005100     05  FILLER                      PIC X(01) VALUE SPACES.
005200     05  SR-DET-TOTAL-AMOUNT         PIC ZZ,ZZZ,ZZ9.99-.
005300     05  FILLER                      PIC X(04) VALUE SPACES.
005400     05  SR-DET-STICKERS-EARNED      PIC ZZ9.
005500     05  FILLER                      PIC X(33) VALUE SPACES.
005600*
005700 01  SR-BLANK-LINE.
005800     05  FILLER                      PIC X(132) VALUE SPACES.
