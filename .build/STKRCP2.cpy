000100*----------------------------------------------------------------*
000200*  COPYBOOK   = STKRCP2                                          *
000300*  DESCRIPTIVE NAME = Mini Sticker Engine - Transaction Master   *
000400*----------------------------------------------------------------*
000500*  @BANNER_START                                                 *
000600*  MERIDIAN RETAIL SYSTEMS - LOYALTY/REWARDS APPLICATION         *
000700*  @BANNER_END                                                   *
000800*----------------------------------------------------------------*
000900*  FUNCTION =                                                    *
001000*  One posted/processed transaction, keyed by TM-TRANSACTION-ID. *
001100*  Written once per arriving transaction (new or duplicate) to   *
001200*  TRANSACTION-MASTER-FILE, and echoed to the output file in     *
001300*  arrival order.  Also the file STKR01 probes to decide whether *
001400*  an incoming transaction ID has already been posted.           *
001500*----------------------------------------------------------------*
001600*  CHANGE ACTIVITY :
001700*
001800*  PN= REASON   REL  YYMMDD  PRGMR   : REMARKS
001900*  $D0= INITIAL  100  970303  RHB     : BASE COPYBOOK - STKR PROJ
002000*  $P1= STK0310  130  110422  LKT     : add TM-DUPLICATE-FLAG for
002100*                                        re-submitted transaction
002200*                                        reporting
002300*----------------------------------------------------------------*
002400 01  TM-TRANSACTION-MASTER.
002500     05  TM-TRANSACTION-ID           PIC X(20).
002600     05  TM-SHOPPER-ID               PIC X(20).
002700     05  TM-STORE-ID                 PIC X(20).
002800     05  TM-TRANSACTION-TIMESTAMP    PIC X(26).
002900     05  TM-TOTAL-AMOUNT             PIC S9(7)V9(2).
003000     05  TM-STICKERS-EARNED          PIC 9(03).
003100     05  TM-DUPLICATE-FLAG           PIC X(01).
003200         88  TM-IS-DUPLICATE         VALUE 'Y'.
003300         88  TM-IS-NOT-DUPLICATE     VALUE 'N'.
003400     05  FILLER                      PIC X(21).
